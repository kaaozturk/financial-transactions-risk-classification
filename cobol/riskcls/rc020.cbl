000100***************************************************************           
000200*                                                             *           
000300*           RISK CLASSIFICATION - SUMMARY ANALYTICS          *            
000400*                                                             *           
000500*        READS THE ANALYSIS FILE WRITTEN BY RC010 AND        *            
000600*        PRINTS FIVE SUMMARY BLOCKS - RISK DISTRIBUTION,     *            
000700*        AVERAGE AMOUNT BY RISK LEVEL, TOP 10 HIGH-RISK       *           
000800*        CUSTOMERS, RISK BY SECTOR AND THE MONTHLY            *           
000900*        HIGH-RISK TREND.                                     *           
001000*                                                             *           
001100***************************************************************           
001200*                                                                         
001300 IDENTIFICATION          DIVISION.                                        
001400*================================                                         
001500*                                                                         
001600     PROGRAM-ID.         RC020.                                           
001700     AUTHOR.             D. P. LYLE.                                      
001800     INSTALLATION.       APPLEWOOD COMPUTERS - ACAS A/R-A/P.              
001900     DATE-WRITTEN.       28/03/87.                                        
002000     DATE-COMPILED.                                                       
002100     SECURITY.           INTERNAL USE ONLY - ACCOUNTS DEPT.               
002200*                                                                         
002300*    REMARKS.            RISK CLASSIFICATION - SUMMARY REPORT.            
002400*                        ONE PASS OVER THE RC ANALYSIS FILE,              
002500*                        FIVE PRINTED BLOCKS, NO SORT NEEDED              
002600*                        EXCEPT THE SMALL IN-MEMORY TABLES.               
002700*                                                                         
002800*    VERSION.            SEE WS-PROG-NAME IN WS.                          
002900*                                                                         
003000*    CALLED MODULES.     NONE.                                            
003100*                                                                         
003200*    FILES USED :                                                         
003300*                        RCANAL.  ANALYSIS FILE (INPUT ONLY)              
003400*                                                                         
003500*    ERROR MESSAGES USED.                                                 
003600* PROGRAM SPECIFIC:                                                       
003700*                        RC101.                                           
003800*                                                                         
003900* CHANGES:                                                                
004000* 28/03/87 DPL - 1.00.00 CREATED FOR YEAR-END DEBTOR REVIEW.              
004100* 02/09/87 DPL - 1.00.01 AVERAGE-AMOUNT BLOCK ADDED - AUDITORS            
004200*                        WANTED PENCE AS WELL AS HEAD COUNTS.             
004300* 19/06/89 DPL -    .02  SECTOR BLOCK ADDED PER EXPORT DESK.              
004400* 07/02/90 MRT -    .03  CUSTOMER TABLE ENLARGED 100 TO 250 -             
004500*                        RAN OUT OF ROOM ON THE MARCH RUN.                
004600* 23/11/90 MRT - 1.01.00 MONTHLY TREND BLOCK ADDED - USED BY              
004700*                        CREDIT CONTROL FOR THE BOARD PACK.               
004800* 15/10/93 SAH -    .01  TOP-10 (WAS TOP-5) PER CREDIT                    
004900*                        CONTROL REQUEST.                                 
005000* 08/03/95 SAH - 1.02.00 SECTOR ROWS NOW DESCENDING BY COUNT              
005100*                        WITHIN SECTOR - WERE IN FILE ORDER.              
005200* 21/07/96 SAH -    .01  MONTH KEY BUILT VIA STRING, NOT                  
005300*                        REFERENCE MODIFICATION - MATCHES                 
005400*                        THE REST OF THE SUITE.                           
005500* 04/02/98 KDB -    .02  Y2K: MONTH KEY USES FULL CCYY FROM               
005600*                        THE ANALYSIS RECORD - NO WINDOWING.              
005700* 12/02/99 KDB - 1.02.03 Y2K SIGN-OFF - NO FURTHER CHANGE.                
005800* 17/09/01 KDB - 1.03.00 CONVERTED TO ANSI-85 SCOPE                       
005900*                        TERMINATORS TO MATCH RC010.                      
006000* 25/03/04 TWB -    .01  MONTH TABLE ENLARGED 60 TO 120 -                 
006100*                        FIVE-YEAR TREND NOW ASKED FOR.                   
006200* 19/06/12 TWB - 1.03.01 CUSTOMER TABLE ENLARGED 250 TO 500,              
006300*                        SECTOR TABLE 10 TO 20 (NEW SECTORS).             
006400* 03/03/16 TWB -    .02  UPSI-0 SUPPRESS-ZERO OPTION WIRED IN             
006500*                        - ZERO-COUNT SECTOR ROWS AND EMPTY               
006600*                        TOP-10/TREND BLOCKS NOW SHOW "NONE"              
006700*                        WHEN THE OPERATOR SETS THE SWITCH.               
006710* 10/08/26 TWB -    .03  ADDED 88-LEVELS UNDER THE Y/N                    
006720*                        SWITCHES - WERE BARE X(01) FLAGS                 
006730*                        TESTED BY LITERAL - AUDIT FINDING.               
006800*                                                                         
006900 ENVIRONMENT             DIVISION.                                        
007000*================================                                         
007100*                                                                         
007200 COPY "ENVDIV.COB".                                                       
007300*                                                                         
007400 INPUT-OUTPUT            SECTION.                                         
007500 FILE-CONTROL.                                                            
007600 COPY "SELRCANL.COB".                                                     
007700*                                                                         
007800 DATA                    DIVISION.                                        
007900*================================                                         
008000*                                                                         
008100 FILE SECTION.                                                            
008200*                                                                         
008300 COPY "FDRCANL.COB".                                                      
008400*                                                                         
008500 WORKING-STORAGE SECTION.                                                 
008600*------------------------                                                 
008700*                                                                         
008800 77  WS-PROG-NAME            PIC X(17)  VALUE "RC020 (1.03.03)".          
008900*                                                                         
009000 01  WS-FILE-STATUS.                                                      
009100     03  RCANAL-STATUS       PIC XX     VALUE ZERO.                       
009200*                                                                         
009300 01  WS-SWITCHES.                                                         
009400     03  WS-CUST-FOUND       PIC X(01)  VALUE "N".                        
009410         88  CUST-FOUND              VALUE "Y".                           
009420         88  NO-CUST-FOUND           VALUE "N".                           
009500     03  WS-SECTOR-FOUND     PIC X(01)  VALUE "N".                        
009510         88  SECTOR-FOUND            VALUE "Y".                           
009520         88  NO-SECTOR-FOUND         VALUE "N".                           
009600     03  WS-MONTH-FOUND      PIC X(01)  VALUE "N".                        
009610         88  MONTH-FOUND             VALUE "Y".                           
009620         88  NO-MONTH-FOUND          VALUE "N".                           
009700*                                                                         
009800 01  WS-MONTH-KEY-WORK       PIC X(07).                                   
009900*                                                                         
010000 01  WS-RISK-SWAP.                                                        
010100     03  WS-SWAP-LEVEL       PIC X(06).                                   
010200     03  WS-SWAP-COUNT       PIC 9(07)  COMP.                             
010300     03  WS-SWAP-AMT-TOTAL   PIC 9(11)V99.                                
010400     03  WS-SWAP-AVG         PIC 9(09)V99.                                
010500*                                                                         
010600 01  WS-SECT-ORDER-TABLE.                                                 
010700     03  WS-SECT-ORDER-ENTRY  OCCURS 3 TIMES.                             
010800         05  WS-SECT-O-LEVEL  PIC X(06).                                  
010900         05  WS-SECT-O-COUNT  PIC 9(07)  COMP.                            
011000 01  WS-SECT-SWAP.                                                        
011100     03  WS-SECT-SWAP-LEVEL   PIC X(06).                                  
011200     03  WS-SECT-SWAP-COUNT   PIC 9(07)  COMP.                            
011300*                                                                         
011400 01  WS-MONTH-SORT-WORK.                                                  
011500     03  WS-MIN-IDX           PIC 9(03)  COMP.                            
011600     03  WS-J-IDX              PIC 9(03)  COMP.                           
011700 01  WS-MONTH-SWAP.                                                       
011800     03  WS-SWAP-MONTH-KEY     PIC X(07).                                 
011900     03  WS-SWAP-MONTH-CNT     PIC 9(07)  COMP.                           
012000*                                                                         
012100 01  WS-TOP10-TABLE.                                                      
012200     03  WS-TOP10-ENTRY  OCCURS 10 TIMES.                                 
012300         05  WS-TOP10-NAME    PIC X(20)  VALUE SPACES.                    
012400         05  WS-TOP10-COUNT   PIC ZZZZ9  VALUE ZERO.                      
012500 01  WS-TOP-N                PIC 9(02)  COMP.                             
012600 01  WS-BEST-COUNT           PIC 9(07)  COMP.                             
012700 01  WS-BEST-IDX             PIC 9(05)  COMP.                             
012800*                                                                         
012900 01  WS-DISPLAY-EDIT.                                                     
013000     03  WS-COUNT-ED         PIC ZZZZZZ9.                                 
013100     03  WS-AMT-ED           PIC ZZZZZZZZ9.99.                            
013200*                                                                         
013300 COPY "WSRC20TB.COB".                                                     
013400*                                                                         
013500 01  WS-ERROR-MESSAGES.                                                   
013600     03  RC101               PIC X(40)                                    
013700             VALUE "RC101 ANALYSIS FILE OPEN ERROR - ST =  ".             
013800*                                                                         
013900 PROCEDURE DIVISION.                                                      
014000*                                                                         
014100 AA000-MAIN                  SECTION.                                     
014200***********************************                                       
014300*                                                                         
014400     PERFORM  AA005-INIT-RISK-TABLE THRU AA005-EXIT.                      
014500     OPEN     INPUT ANALYSIS-FILE.                                        
014600     IF       RCANAL-STATUS NOT = "00"                                    
014700              DISPLAY RC101 RCANAL-STATUS                                 
014800              MOVE     16 TO RETURN-CODE                                  
014900              GOBACK                                                      
015000     END-IF.                                                              
015100     PERFORM  AA010-ACCUMULATE THRU AA010-EXIT                            
015200              UNTIL    RCANAL-STATUS = "10".                              
015300     CLOSE    ANALYSIS-FILE.                                              
015400*                                                                         
015500     PERFORM  AA020-RISK-DISTRIBUTION THRU AA020-EXIT.                    
015600     PERFORM  AA030-AVERAGE-AMOUNT    THRU AA030-EXIT.                    
015700     PERFORM  AA040-TOP-10-CUSTOMERS  THRU AA040-EXIT.                    
015800     PERFORM  AA050-SECTOR-BREAKDOWN  THRU AA050-EXIT.                    
015900     PERFORM  AA060-MONTHLY-TREND     THRU AA060-EXIT.                    
016000*                                                                         
016100     MOVE     ZERO TO RETURN-CODE.                                        
016200     GOBACK.                                                              
016300*                                                                         
016400 AA000-EXIT.  EXIT.                                                       
016500*                                                                         
016600 AA005-INIT-RISK-TABLE        SECTION.                                    
016700*************************************                                     
016800* NAMES THE THREE FIXED SLOTS SO AA010 CAN POST STRAIGHT                  
016900* TO RCT2-HIGH-ENTRY/MEDIUM-ENTRY/LOW-ENTRY BY NAME.                      
017000*                                                                         
017100     MOVE     "HIGH  " TO RCT2-HIGH-LEVEL.                                
017200     MOVE     ZERO     TO RCT2-HIGH-COUNT.                                
017300     MOVE     ZERO     TO RCT2-HIGH-AMT-TOTAL.                            
017400     MOVE     ZERO     TO RCT2-HIGH-AVG.                                  
017500     MOVE     "MEDIUM" TO RCT2-MEDIUM-LEVEL.                              
017600     MOVE     ZERO     TO RCT2-MEDIUM-COUNT.                              
017700     MOVE     ZERO     TO RCT2-MEDIUM-AMT-TOTAL.                          
017800     MOVE     ZERO     TO RCT2-MEDIUM-AVG.                                
017900     MOVE     "LOW   " TO RCT2-LOW-LEVEL.                                 
018000     MOVE     ZERO     TO RCT2-LOW-COUNT.                                 
018100     MOVE     ZERO     TO RCT2-LOW-AMT-TOTAL.                             
018200     MOVE     ZERO     TO RCT2-LOW-AVG.                                   
018300*                                                                         
018400 AA005-EXIT.  EXIT.                                                       
018500*                                                                         
018600 AA010-ACCUMULATE             SECTION.                                    
018700*************************************                                     
018800*                                                                         
018900     READ     ANALYSIS-FILE                                               
019000              AT END                                                      
019100                       MOVE  "10" TO RCANAL-STATUS                        
019200                       GO TO AA010-EXIT                                   
019300     END-READ.                                                            
019400     ADD      1 TO RCT2-ANL-COUNT.                                        
019500     EVALUATE ANL-RISK-LEVEL                                              
019600       WHEN   "HIGH  "                                                    
019700              ADD  1 TO RCT2-HIGH-COUNT                                   
019800              ADD  ANL-AMOUNT TO RCT2-HIGH-AMT-TOTAL                      
019900              PERFORM AA011-BUMP-CUST-HIGH THRU AA011-EXIT                
020000              PERFORM AA012-BUMP-MONTH     THRU AA012-EXIT                
020100       WHEN   "MEDIUM"                                                    
020200              ADD  1 TO RCT2-MEDIUM-COUNT                                 
020300              ADD  ANL-AMOUNT TO RCT2-MEDIUM-AMT-TOTAL                    
020400       WHEN   "LOW   "                                                    
020500              ADD  1 TO RCT2-LOW-COUNT                                    
020600              ADD  ANL-AMOUNT TO RCT2-LOW-AMT-TOTAL                       
020700     END-EVALUATE.                                                        
020800     PERFORM  AA013-BUMP-SECTOR THRU AA013-EXIT.                          
020900*                                                                         
021000 AA010-EXIT.  EXIT.                                                       
021100*                                                                         
021200 AA011-BUMP-CUST-HIGH         SECTION.                                    
021300*************************************                                     
021400* CUSTOMER TABLE IS BUILT UNSORTED AS THE FILE IS READ SO                 
021500* A LINEAR SEARCH IS USED, NOT SEARCH ALL.                                
021600*                                                                         
021700     SET      NO-CUST-FOUND TO TRUE.                                      
021800     IF       RCT2-CUST-COUNT = ZERO                                      
021900              GO TO AA011-ADD.                                            
022000     SET      RCT2-CUST-IDX TO 1.                                         
022100     SEARCH   RCT2-CUST-ENTRY VARYING RCT2-CUST-IDX                       
022200              AT END                                                      
022300                       GO TO AA011-ADD                                    
022400              WHEN     RCT2-CUST-ID (RCT2-CUST-IDX) = ANL-CUST-ID         
022500                       ADD  1 TO                                          
022600                            RCT2-CUST-HIGH-CNT (RCT2-CUST-IDX)            
022700                       SET  CUST-FOUND TO TRUE                            
022800                       GO TO AA011-EXIT.                                  
022900 AA011-ADD.                                                               
023000     ADD      1 TO RCT2-CUST-COUNT.                                       
023100     SET      RCT2-CUST-IDX TO RCT2-CUST-COUNT.                           
023200     MOVE     ANL-CUST-ID   TO RCT2-CUST-ID (RCT2-CUST-IDX).              
023300     MOVE     ANL-CUST-NAME TO RCT2-CUST-NAME (RCT2-CUST-IDX).            
023400     MOVE     1             TO                                            
023500                       RCT2-CUST-HIGH-CNT (RCT2-CUST-IDX).                
023600     SET      RCT2-CUST-NOT-PICKED (RCT2-CUST-IDX) TO TRUE.               
023700*                                                                         
023800 AA011-EXIT.  EXIT.                                                       
023900*                                                                         
024000 AA012-BUMP-MONTH              SECTION.                                   
024100*************************************                                     
024200* MONTH KEY IS THE TRANSACTION-DATE YEAR AND MONTH, BUILT                 
024300* FROM THE ANL-TXN-DATE-GRP REDEFINES IN WSRCANL.COB.                     
024400*                                                                         
024500     STRING   ANL-TXN-YY  DELIMITED BY SIZE                               
024600              "-"         DELIMITED BY SIZE                               
024700              ANL-TXN-MM  DELIMITED BY SIZE                               
024800                       INTO WS-MONTH-KEY-WORK.                            
024900     SET      NO-MONTH-FOUND TO TRUE.                                     
025000     IF       RCT2-MONTH-COUNT = ZERO                                     
025100              GO TO AA012-ADD.                                            
025200     SET      RCT2-MONTH-IDX TO 1.                                        
025300     SEARCH   RCT2-MONTH-ENTRY VARYING RCT2-MONTH-IDX                     
025400              AT END                                                      
025500                       GO TO AA012-ADD                                    
025600              WHEN     RCT2-MONTH-KEY (RCT2-MONTH-IDX)                    
025700                                = WS-MONTH-KEY-WORK                       
025800                       ADD  1 TO                                          
025900                            RCT2-MONTH-HIGH-CNT (RCT2-MONTH-IDX)          
026000                       SET  MONTH-FOUND TO TRUE                           
026100                       GO TO AA012-EXIT.                                  
026200 AA012-ADD.                                                               
026300     ADD      1 TO RCT2-MONTH-COUNT.                                      
026400     SET      RCT2-MONTH-IDX TO RCT2-MONTH-COUNT.                         
026500     MOVE     WS-MONTH-KEY-WORK TO                                        
026600                       RCT2-MONTH-KEY (RCT2-MONTH-IDX).                   
026700     MOVE     1 TO RCT2-MONTH-HIGH-CNT (RCT2-MONTH-IDX).                  
026800*                                                                         
026900 AA012-EXIT.  EXIT.                                                       
027000*                                                                         
027100 AA013-BUMP-SECTOR             SECTION.                                   
027200*************************************                                     
027300* RUNS FOR EVERY RECORD REGARDLESS OF RISK LEVEL - THE                    
027400* SECTOR BLOCK BREAKS DOWN ALL THREE LEVELS PER SECTOR.                   
027500*                                                                         
027600     SET      NO-SECTOR-FOUND TO TRUE.                                    
027700     IF       RCT2-SECTOR-COUNT = ZERO                                    
027800              GO TO AA013-ADD.                                            
027900     SET      RCT2-SECTOR-IDX TO 1.                                       
028000     SEARCH   RCT2-SECTOR-ENTRY VARYING RCT2-SECTOR-IDX                   
028100              AT END                                                      
028200                       GO TO AA013-ADD                                    
028300              WHEN     RCT2-SECTOR-NAME (RCT2-SECTOR-IDX)                 
028400                                = ANL-SECTOR                              
028500                       SET  SECTOR-FOUND TO TRUE                          
028600                       GO TO AA013-POST.                                  
028700 AA013-ADD.                                                               
028800     ADD      1 TO RCT2-SECTOR-COUNT.                                     
028900     SET      RCT2-SECTOR-IDX TO RCT2-SECTOR-COUNT.                       
029000     MOVE     ANL-SECTOR TO RCT2-SECTOR-NAME (RCT2-SECTOR-IDX).           
029100     MOVE     ZERO TO RCT2-SECTOR-HIGH-CNT (RCT2-SECTOR-IDX).             
029200     MOVE     ZERO TO RCT2-SECTOR-MED-CNT (RCT2-SECTOR-IDX).              
029300     MOVE     ZERO TO RCT2-SECTOR-LOW-CNT (RCT2-SECTOR-IDX).              
029400 AA013-POST.                                                              
029500     EVALUATE ANL-RISK-LEVEL                                              
029600       WHEN   "HIGH  "                                                    
029700              ADD 1 TO RCT2-SECTOR-HIGH-CNT (RCT2-SECTOR-IDX)             
029800       WHEN   "MEDIUM"                                                    
029900              ADD 1 TO RCT2-SECTOR-MED-CNT (RCT2-SECTOR-IDX)              
030000       WHEN   "LOW   "                                                    
030100              ADD 1 TO RCT2-SECTOR-LOW-CNT (RCT2-SECTOR-IDX)              
030200     END-EVALUATE.                                                        
030300*                                                                         
030400 AA013-EXIT.  EXIT.                                                       
030500*                                                                         
030600 AA020-RISK-DISTRIBUTION       SECTION.                                   
030700*************************************                                     
030800* UNROLLED 3-ELEMENT DESCENDING BUBBLE SORT ON RISK-COUNT.                
030900* THREE ELEMENTS NEVER JUSTIFY A GENERAL-PURPOSE SORT.                    
031000*                                                                         
031100     IF       RCT2-RISK-COUNT (1) < RCT2-RISK-COUNT (2)                   
031200              PERFORM AA020B-SWAP-1-2 THRU AA020B-EXIT.                   
031300     IF       RCT2-RISK-COUNT (2) < RCT2-RISK-COUNT (3)                   
031400              PERFORM AA020C-SWAP-2-3 THRU AA020C-EXIT.                   
031500     IF       RCT2-RISK-COUNT (1) < RCT2-RISK-COUNT (2)                   
031600              PERFORM AA020B-SWAP-1-2 THRU AA020B-EXIT.                   
031700     DISPLAY  "RISK LEVEL DISTRIBUTION".                                  
031800     PERFORM  AA021-PRINT-RISK-LINE THRU AA021-EXIT                       
031900              VARYING  RCT2-RISK-IDX FROM 1 BY 1                          
032000              UNTIL    RCT2-RISK-IDX > 3.                                 
032100*                                                                         
032200 AA020-EXIT.  EXIT.                                                       
032300*                                                                         
032400 AA020B-SWAP-1-2               SECTION.                                   
032500*************************************                                     
032600*                                                                         
032700     MOVE     RCT2-RISK-ENTRY (1) TO WS-RISK-SWAP.                        
032800     MOVE     RCT2-RISK-ENTRY (2) TO RCT2-RISK-ENTRY (1).                 
032900     MOVE     WS-RISK-SWAP TO RCT2-RISK-ENTRY (2).                        
033000*                                                                         
033100 AA020B-EXIT.  EXIT.                                                      
033200*                                                                         
033300 AA020C-SWAP-2-3               SECTION.                                   
033400*************************************                                     
033500*                                                                         
033600     MOVE     RCT2-RISK-ENTRY (2) TO WS-RISK-SWAP.                        
033700     MOVE     RCT2-RISK-ENTRY (3) TO RCT2-RISK-ENTRY (2).                 
033800     MOVE     WS-RISK-SWAP TO RCT2-RISK-ENTRY (3).                        
033900*                                                                         
034000 AA020C-EXIT.  EXIT.                                                      
034100*                                                                         
034200 AA021-PRINT-RISK-LINE         SECTION.                                   
034300*************************************                                     
034400*                                                                         
034500     IF       RCT2-RISK-COUNT (RCT2-RISK-IDX) = ZERO                      
034600       AND    RC-SUPPRESS-ZERO-BLOCKS                                     
034700              DISPLAY "  " RCT2-RISK-LEVEL (RCT2-RISK-IDX)                
034800                            "  NONE"                                      
034900     ELSE                                                                 
035000              MOVE  RCT2-RISK-COUNT (RCT2-RISK-IDX) TO WS-COUNT-ED        
035100              DISPLAY "  " RCT2-RISK-LEVEL (RCT2-RISK-IDX)                
035200                            "  " WS-COUNT-ED                              
035300     END-IF.                                                              
035400*                                                                         
035500 AA021-EXIT.  EXIT.                                                       
035600*                                                                         
035700 AA030-AVERAGE-AMOUNT          SECTION.                                   
035800*************************************                                     
035900*                                                                         
036000     PERFORM  AA030A-CALC-AVG THRU AA030A-EXIT                            
036100              VARYING  RCT2-RISK-IDX FROM 1 BY 1                          
036200              UNTIL    RCT2-RISK-IDX > 3.                                 
036300     IF       RCT2-RISK-AVG (1) < RCT2-RISK-AVG (2)                       
036400              PERFORM AA020B-SWAP-1-2 THRU AA020B-EXIT.                   
036500     IF       RCT2-RISK-AVG (2) < RCT2-RISK-AVG (3)                       
036600              PERFORM AA020C-SWAP-2-3 THRU AA020C-EXIT.                   
036700     IF       RCT2-RISK-AVG (1) < RCT2-RISK-AVG (2)                       
036800              PERFORM AA020B-SWAP-1-2 THRU AA020B-EXIT.                   
036900     DISPLAY  "AVERAGE AMOUNT BY RISK LEVEL".                             
037000     PERFORM  AA031-PRINT-AVG-LINE THRU AA031-EXIT                        
037100              VARYING  RCT2-RISK-IDX FROM 1 BY 1                          
037200              UNTIL    RCT2-RISK-IDX > 3.                                 
037300*                                                                         
037400 AA030-EXIT.  EXIT.                                                       
037500*                                                                         
037600 AA030A-CALC-AVG               SECTION.                                   
037700*************************************                                     
037800* AVERAGE IS ROUNDED HALF-UP TO 2 DECIMALS - MONEY ROUNDING.              
037900*                                                                         
038000     IF       RCT2-RISK-COUNT (RCT2-RISK-IDX) = ZERO                      
038100              MOVE ZERO TO RCT2-RISK-AVG (RCT2-RISK-IDX)                  
038200     ELSE                                                                 
038300              COMPUTE RCT2-RISK-AVG (RCT2-RISK-IDX) ROUNDED =             
038400                       RCT2-RISK-AMT-TOTAL (RCT2-RISK-IDX)                
038500                        / RCT2-RISK-COUNT (RCT2-RISK-IDX)                 
038600     END-IF.                                                              
038700*                                                                         
038800 AA030A-EXIT.  EXIT.                                                      
038900*                                                                         
039000 AA031-PRINT-AVG-LINE          SECTION.                                   
039100*************************************                                     
039200*                                                                         
039300     MOVE     RCT2-RISK-AVG (RCT2-RISK-IDX) TO WS-AMT-ED.                 
039400     DISPLAY  "  " RCT2-RISK-LEVEL (RCT2-RISK-IDX)                        
039500                    "  " WS-AMT-ED.                                       
039600*                                                                         
039700 AA031-EXIT.  EXIT.                                                       
039800*                                                                         
039900 AA040-TOP-10-CUSTOMERS        SECTION.                                   
040000*************************************                                     
040100*                                                                         
040200     IF       RCT2-CUST-COUNT = ZERO                                      
040300       AND    RC-SUPPRESS-ZERO-BLOCKS                                     
040400              DISPLAY "TOP 10 CUSTOMERS BY HIGH-RISK COUNT"               
040500              DISPLAY "  NONE"                                            
040600              GO TO AA040-EXIT.                                           
040700     PERFORM  AA040A-PICK-ONE THRU AA040A-EXIT                            
040800              VARYING  WS-TOP-N FROM 1 BY 1                               
040900              UNTIL    WS-TOP-N > 10.                                     
041000     DISPLAY  "TOP 10 CUSTOMERS BY HIGH-RISK COUNT".                      
041100     PERFORM  AA041-DISPLAY-TOP10 THRU AA041-EXIT                         
041200              VARYING  WS-TOP-N FROM 1 BY 1                               
041300              UNTIL    WS-TOP-N > 10.                                     
041400*                                                                         
041500 AA040-EXIT.  EXIT.                                                       
041600*                                                                         
041700 AA040A-PICK-ONE               SECTION.                                   
041800*************************************                                     
041900*                                                                         
042000     MOVE     ZERO TO WS-BEST-COUNT.                                      
042100     MOVE     ZERO TO WS-BEST-IDX.                                        
042200     IF       RCT2-CUST-COUNT NOT = ZERO                                  
042300              PERFORM AA042-FIND-BEST THRU AA042-EXIT                     
042400                       VARYING RCT2-CUST-IDX FROM 1 BY 1                  
042500                       UNTIL   RCT2-CUST-IDX > RCT2-CUST-COUNT            
042600     END-IF.                                                              
042700     IF       WS-BEST-IDX = ZERO                                          
042800              MOVE  SPACES TO WS-TOP10-NAME (WS-TOP-N)                    
042900              MOVE  ZERO   TO WS-TOP10-COUNT (WS-TOP-N)                   
043000     ELSE                                                                 
043100              MOVE  RCT2-CUST-NAME (WS-BEST-IDX)                          
043200                            TO WS-TOP10-NAME (WS-TOP-N)                   
043300              MOVE  RCT2-CUST-HIGH-CNT (WS-BEST-IDX)                      
043400                            TO WS-TOP10-COUNT (WS-TOP-N)                  
043500              SET   RCT2-CUST-IS-PICKED (WS-BEST-IDX) TO TRUE             
043600     END-IF.                                                              
043700*                                                                         
043800 AA040A-EXIT.  EXIT.                                                      
043900*                                                                         
044000 AA041-DISPLAY-TOP10           SECTION.                                   
044100*************************************                                     
044200*                                                                         
044300     IF       WS-TOP10-COUNT (WS-TOP-N) NOT = ZERO                        
044400              DISPLAY "  " WS-TOP10-NAME (WS-TOP-N) "  "                  
044500                            WS-TOP10-COUNT (WS-TOP-N).                    
044600*                                                                         
044700 AA041-EXIT.  EXIT.                                                       
044800*                                                                         
044900 AA042-FIND-BEST               SECTION.                                   
045000*************************************                                     
045100*                                                                         
045200     IF       RCT2-CUST-NOT-PICKED (RCT2-CUST-IDX)                        
045300       AND    RCT2-CUST-HIGH-CNT (RCT2-CUST-IDX) > WS-BEST-COUNT          
045400              MOVE  RCT2-CUST-HIGH-CNT (RCT2-CUST-IDX)                    
045500                            TO WS-BEST-COUNT                              
045600              SET   WS-BEST-IDX TO RCT2-CUST-IDX.                         
045700*                                                                         
045800 AA042-EXIT.  EXIT.                                                       
045900*                                                                         
046000 AA050-SECTOR-BREAKDOWN        SECTION.                                   
046100*************************************                                     
046200* PRINTED IN FIRST-ENCOUNTERED SECTOR ORDER - NOT SPECCED                 
046300* AND THE OPERATOR HAS NEVER ASKED FOR ANYTHING ELSE.                     
046400*                                                                         
046500     IF       RCT2-SECTOR-COUNT = ZERO                                    
046600       AND    RC-SUPPRESS-ZERO-BLOCKS                                     
046700              DISPLAY "RISK DISTRIBUTION BY SECTOR"                       
046800              DISPLAY "  NONE"                                            
046900              GO TO AA050-EXIT.                                           
047000     DISPLAY  "RISK DISTRIBUTION BY SECTOR".                              
047100     PERFORM  AA051-PRINT-SECTOR THRU AA051-EXIT                          
047200              VARYING  RCT2-SECTOR-IDX FROM 1 BY 1                        
047300              UNTIL    RCT2-SECTOR-IDX > RCT2-SECTOR-COUNT.               
047400*                                                                         
047500 AA050-EXIT.  EXIT.                                                       
047600*                                                                         
047700 AA051-PRINT-SECTOR            SECTION.                                   
047800*************************************                                     
047900* WITHIN-SECTOR ROWS ARE SORTED DESCENDING BY COUNT USING                 
048000* THE SAME UNROLLED 3-ELEMENT BUBBLE AS AA020, APPLIED TO                 
048100* A LOCAL COPY SO THE SECTOR TABLE ITSELF IS UNTOUCHED.                   
048200*                                                                         
048300     MOVE     "HIGH  " TO WS-SECT-O-LEVEL (1).                            
048400     MOVE     RCT2-SECTOR-HIGH-CNT (RCT2-SECTOR-IDX)                      
048500                       TO WS-SECT-O-COUNT (1).                            
048600     MOVE     "MEDIUM" TO WS-SECT-O-LEVEL (2).                            
048700     MOVE     RCT2-SECTOR-MED-CNT (RCT2-SECTOR-IDX)                       
048800                       TO WS-SECT-O-COUNT (2).                            
048900     MOVE     "LOW   " TO WS-SECT-O-LEVEL (3).                            
049000     MOVE     RCT2-SECTOR-LOW-CNT (RCT2-SECTOR-IDX)                       
049100                       TO WS-SECT-O-COUNT (3).                            
049200     IF       WS-SECT-O-COUNT (1) < WS-SECT-O-COUNT (2)                   
049300              PERFORM AA052-SECT-SWAP-1-2 THRU AA052-EXIT.                
049400     IF       WS-SECT-O-COUNT (2) < WS-SECT-O-COUNT (3)                   
049500              PERFORM AA053-SECT-SWAP-2-3 THRU AA053-EXIT.                
049600     IF       WS-SECT-O-COUNT (1) < WS-SECT-O-COUNT (2)                   
049700              PERFORM AA052-SECT-SWAP-1-2 THRU AA052-EXIT.                
049800     DISPLAY  "  " RCT2-SECTOR-NAME (RCT2-SECTOR-IDX).                    
049900     PERFORM  AA054-PRINT-SECT-ROW THRU AA054-EXIT                        
050000              VARYING  WS-TOP-N FROM 1 BY 1                               
050100              UNTIL    WS-TOP-N > 3.                                      
050200*                                                                         
050300 AA051-EXIT.  EXIT.                                                       
050400*                                                                         
050500 AA052-SECT-SWAP-1-2           SECTION.                                   
050600*************************************                                     
050700*                                                                         
050800     MOVE     WS-SECT-ORDER-ENTRY (1) TO WS-SECT-SWAP.                    
050900     MOVE     WS-SECT-ORDER-ENTRY (2) TO WS-SECT-ORDER-ENTRY (1).         
051000     MOVE     WS-SECT-SWAP TO WS-SECT-ORDER-ENTRY (2).                    
051100*                                                                         
051200 AA052-EXIT.  EXIT.                                                       
051300*                                                                         
051400 AA053-SECT-SWAP-2-3           SECTION.                                   
051500*************************************                                     
051600*                                                                         
051700     MOVE     WS-SECT-ORDER-ENTRY (2) TO WS-SECT-SWAP.                    
051800     MOVE     WS-SECT-ORDER-ENTRY (3) TO WS-SECT-ORDER-ENTRY (2).         
051900     MOVE     WS-SECT-SWAP TO WS-SECT-ORDER-ENTRY (3).                    
052000*                                                                         
052100 AA053-EXIT.  EXIT.                                                       
052200*                                                                         
052300 AA054-PRINT-SECT-ROW          SECTION.                                   
052400*************************************                                     
052500*                                                                         
052600     IF       WS-SECT-O-COUNT (WS-TOP-N) = ZERO                           
052700       AND    RC-SUPPRESS-ZERO-BLOCKS                                     
052800              DISPLAY "    " WS-SECT-O-LEVEL (WS-TOP-N)                   
052900                              "  NONE"                                    
053000     ELSE                                                                 
053100              MOVE  WS-SECT-O-COUNT (WS-TOP-N) TO WS-COUNT-ED             
053200              DISPLAY "    " WS-SECT-O-LEVEL (WS-TOP-N)                   
053300                              "  " WS-COUNT-ED                            
053400     END-IF.                                                              
053500*                                                                         
053600 AA054-EXIT.  EXIT.                                                       
053700*                                                                         
053800 AA060-MONTHLY-TREND           SECTION.                                   
053900*************************************                                     
054000* SELECTION SORT ASCENDING BY MONTH-KEY - THE TABLE WAS                   
054100* BUILT IN FILE-READ ORDER, NOT MONTH ORDER.                              
054200*                                                                         
054300     IF       RCT2-MONTH-COUNT = ZERO                                     
054400       AND    RC-SUPPRESS-ZERO-BLOCKS                                     
054500              DISPLAY "MONTHLY HIGH-RISK TREND"                           
054600              DISPLAY "  NONE"                                            
054700              GO TO AA060-EXIT.                                           
054800     PERFORM  AA060A-SELECT-MIN THRU AA060A-EXIT                          
054900              VARYING  RCT2-MONTH-IDX FROM 1 BY 1                         
055000              UNTIL    RCT2-MONTH-IDX > RCT2-MONTH-COUNT.                 
055100     DISPLAY  "MONTHLY HIGH-RISK TREND".                                  
055200     PERFORM  AA061-PRINT-MONTH THRU AA061-EXIT                           
055300              VARYING  RCT2-MONTH-IDX FROM 1 BY 1                         
055400              UNTIL    RCT2-MONTH-IDX > RCT2-MONTH-COUNT.                 
055500*                                                                         
055600 AA060-EXIT.  EXIT.                                                       
055700*                                                                         
055800 AA060A-SELECT-MIN             SECTION.                                   
055900*************************************                                     
056000* OUTER PASS OF THE SELECTION SORT - SKIPS THE LAST                       
056100* ELEMENT, WHICH HAS NOTHING LEFT TO COMPARE AGAINST.                     
056200*                                                                         
056300     IF       RCT2-MONTH-IDX >= RCT2-MONTH-COUNT                          
056400              GO TO AA060A-EXIT.                                          
056500     SET      WS-MIN-IDX TO RCT2-MONTH-IDX.                               
056600     SET      WS-J-IDX TO RCT2-MONTH-IDX.                                 
056700     ADD      1 TO WS-J-IDX.                                              
056800     PERFORM  AA060B-FIND-MIN THRU AA060B-EXIT                            
056900              VARYING  WS-J-IDX FROM WS-J-IDX BY 1                        
057000              UNTIL    WS-J-IDX > RCT2-MONTH-COUNT.                       
057100     IF       WS-MIN-IDX NOT = RCT2-MONTH-IDX                             
057200              PERFORM AA060C-SWAP-MONTHS THRU AA060C-EXIT.                
057300*                                                                         
057400 AA060A-EXIT.  EXIT.                                                      
057500*                                                                         
057600 AA060B-FIND-MIN               SECTION.                                   
057700*************************************                                     
057800*                                                                         
057900     IF       RCT2-MONTH-KEY (WS-J-IDX)                                   
058000                     < RCT2-MONTH-KEY (WS-MIN-IDX)                        
058100              SET WS-MIN-IDX TO WS-J-IDX.                                 
058200*                                                                         
058300 AA060B-EXIT.  EXIT.                                                      
058400*                                                                         
058500 AA060C-SWAP-MONTHS            SECTION.                                   
058600*************************************                                     
058700*                                                                         
058800     MOVE     RCT2-MONTH-ENTRY (RCT2-MONTH-IDX) TO WS-MONTH-SWAP.         
058900     MOVE     RCT2-MONTH-ENTRY (WS-MIN-IDX)                               
059000                       TO RCT2-MONTH-ENTRY (RCT2-MONTH-IDX).              
059100     MOVE     WS-MONTH-SWAP TO RCT2-MONTH-ENTRY (WS-MIN-IDX).             
059200*                                                                         
059300 AA060C-EXIT.  EXIT.                                                      
059400*                                                                         
059500 AA061-PRINT-MONTH             SECTION.                                   
059600*************************************                                     
059700*                                                                         
059800     MOVE     RCT2-MONTH-HIGH-CNT (RCT2-MONTH-IDX) TO WS-COUNT-ED.        
059900     DISPLAY  "  " RCT2-MONTH-KEY (RCT2-MONTH-IDX)                        
060000                    "  " WS-COUNT-ED.                                     
060100*                                                                         
060200 AA061-EXIT.  EXIT.                                                       
