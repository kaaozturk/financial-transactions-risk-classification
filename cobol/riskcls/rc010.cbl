000100***************************************************************           
000200*                                                             *           
000300*              RISK CLASSIFICATION - RISK ENGINE             *            
000400*                                                             *           
000500*        MERGES TRANSACTION, PAYMENT & CUSTOMER MASTER       *            
000600*        DATA, DROPS DUPLICATE TRANSACTIONS, DERIVES         *            
000700*        PAYMENT-BEHAVIOUR FEATURES AND ASSIGNS EACH         *            
000800*        SURVIVING TRANSACTION A LOW/MEDIUM/HIGH RISK        *            
000900*        LABEL, WRITING THE ENRICHED ANALYSIS FILE READ      *            
001000*        BY RC020.                                           *            
001100*                                                             *           
001200***************************************************************           
001300*                                                                         
001400 IDENTIFICATION          DIVISION.                                        
001500*================================                                         
001600*                                                                         
001700     PROGRAM-ID.         RC010.                                           
001800     AUTHOR.             D. P. LYLE.                                      
001900     INSTALLATION.       APPLEWOOD COMPUTERS - ACAS A/R-A/P.              
002000     DATE-WRITTEN.       14/03/87.                                        
002100     DATE-COMPILED.                                                       
002200     SECURITY.           INTERNAL USE ONLY - ACCOUNTS DEPT.               
002300*                                                                         
002400*    REMARKS.            RISK CLASSIFICATION - RISK ENGINE.               
002500*                        READS TRAN, PAY & CUST MASTER, WRITES            
002600*                        THE RC ANALYSIS FILE READ BY RC020.              
002700*                                                                         
002800*    VERSION.            SEE WS-PROG-NAME IN WS.                          
002900*                                                                         
003000*    CALLED MODULES.     NONE.                                            
003100*                                                                         
003200*    FILES USED :                                                         
003300*                        CUSTMAST.  CUSTOMER MASTER (INPUT)               
003400*                        TRANFILE.  TRANSACTION LEDGER (INPUT)            
003500*                        PAYFILE.   PAYMENT DETAIL (INPUT)                
003600*                        RCANAL.    ANALYSIS FILE (OUTPUT)                
003700*                                                                         
003800*    ERROR MESSAGES USED.                                                 
003900* PROGRAM SPECIFIC:                                                       
004000*                        RC001 - RC004.                                   
004100*                                                                         
004200* CHANGES:                                                                
004300* 14/03/87 DPL - 1.00.00 CREATED FOR YEAR-END DEBTOR REVIEW.              
004400* 02/09/87 DPL - 1.00.01 ADDED MEDIUM BAND - TWO-WAY SPLIT                
004500*                        WAS TOO COARSE FOR THE AUDITORS.                 
004600* 11/01/88 DPL - 1.00.02 CUST-COUNTRY ADDED TO ANALYSIS REC               
004700*                        AT REQUEST OF EXPORT DESK.                       
004800* 19/06/89 DPL -    .03  FIX: DUP TXN-ID CHECK WAS COMPARING              
004900*                        WHOLE RECORD, MISSED RE-KEYED DUPES.             
005000*                        NOW KEYS ON TXN-ID ALONE PER AUDIT REQUEST.      
005100* 07/02/90 MRT -    .04  PAYMENT TABLE ENLARGED 5000 TO 20000             
005200*                        ENTRIES - SPRING RUN ABENDED SOC7.               
005300* 23/11/90 MRT - 1.01.00 CURRENCY FIELD ADDED FOR THE NEW                 
005400*                        EUROPEAN SALES OFFICE.                           
005500* 04/05/92 MRT -    .01  DELAY-DAYS NOW SIGNED - EARLY                    
005600*                        PAYMENTS WERE ABENDING ON SIZE ERROR.            
005700* 15/10/93 SAH -    .02  TOP-5 CUSTOMER LIST ADDED TO THE                 
005800*                        END-OF-JOB DISPLAY PER FD REQUEST.               
005900* 08/03/95 SAH - 1.02.00 THRESHOLDS MOVED TO WS CONSTANTS -               
006000*                        WERE HARD-CODED IN THREE PLACES.                 
006100* 21/07/96 SAH -    .01  RE-KEYED SECTOR NAMES TO MATCH THE               
006200*                        REVISED CHART OF SECTORS.                        
006300* 04/02/98 KDB -    .02  Y2K: TXN-DATE/DUE-DATE/PAY-DATE ALL              
006400*                        CONFIRMED FULL CCYY - NO 2-DIGIT                 
006500*                        YEAR WINDOWING IN THIS PROGRAM.                  
006600* 30/11/98 KDB -    .03  Y2K: SERIAL-DAY ROUTINE RE-CHECKED               
006700*                        FOR THE Y2K LEAP YEAR - OK, USES THE             
006800*                        400-YEAR RULE ALREADY.                           
006900* 12/02/99 KDB - 1.02.04 Y2K SIGN-OFF - NO FURTHER CHANGE.                
007000* 17/09/01 KDB - 1.03.00 CONVERTED TO ANSI-85 SCOPE                       
007100*                        TERMINATORS (END-IF/END-READ) TO                 
007200*                        MATCH THE REST OF THE A/R SUITE.                 
007300* 25/03/04 TWB -    .01  DUPLICATE-CHECK TABLE ENLARGED                   
007400*                        5000 TO 20000 - QTR-END VOLUME GREW.             
007500* 14/11/07 TWB -    .02  MISSING-CUSTOMER COUNTRY NOW SET TO              
007600*                        "UNKNOWN" (TRUNCATED) NOT SPACES,                
007700*                        PER REVISED DATA-QUALITY STANDARD.               
007800* 19/06/12 TWB - 1.03.01 CUSTOMER TABLE ENLARGED 250 TO 500.              
007900* 03/03/16 TWB -    .02  ADDED UPSI-0 SUPPRESS-ZERO OPTION -              
008000*                        UNUSED HERE, KEPT FOR SYMMETRY WITH              
008100*                        RC020 (SEE THAT PROGRAM'S LOG).                  
008110* 10/08/26 TWB -    .03  ADDED 88-LEVELS UNDER THE Y/N                    
008120*                        SWITCHES - WERE BARE X(01) FLAGS                 
008130*                        TESTED BY LITERAL - AUDIT FINDING.               
008200*                                                                         
008300 ENVIRONMENT             DIVISION.                                        
008400*================================                                         
008500*                                                                         
008600 COPY "ENVDIV.COB".                                                       
008700*                                                                         
008800 INPUT-OUTPUT            SECTION.                                         
008900 FILE-CONTROL.                                                            
009000 COPY "SELRCCUS.COB".                                                     
009100 COPY "SELRCTRN.COB".                                                     
009200 COPY "SELRCPAY.COB".                                                     
009300 COPY "SELRCANL.COB".                                                     
009400*                                                                         
009500 DATA                    DIVISION.                                        
009600*================================                                         
009700*                                                                         
009800 FILE SECTION.                                                            
009900*                                                                         
010000 COPY "FDRCCUS.COB".                                                      
010100 COPY "FDRCTRN.COB".                                                      
010200 COPY "FDRCPAY.COB".                                                      
010300 COPY "FDRCANL.COB".                                                      
010400*                                                                         
010500 WORKING-STORAGE SECTION.                                                 
010600*------------------------                                                 
010700*                                                                         
010800 77  WS-PROG-NAME            PIC X(17)  VALUE "RC010 (1.03.03)".          
010900*                                                                         
011000 01  WS-FILE-STATUS.                                                      
011100     03  CUSTMAST-STATUS     PIC XX     VALUE ZERO.                       
011200     03  TRANFILE-STATUS     PIC XX     VALUE ZERO.                       
011300     03  PAYFILE-STATUS      PIC XX     VALUE ZERO.                       
011400     03  RCANAL-STATUS       PIC XX     VALUE ZERO.                       
011500*                                                                         
011600 01  WS-SWITCHES.                                                         
011700     03  WS-DUP-FOUND        PIC X(01)  VALUE "N".                        
011710         88  DUP-FOUND               VALUE "Y".                           
011720         88  NO-DUP-FOUND            VALUE "N".                           
011800     03  WS-PAY-FOUND        PIC X(01)  VALUE "N".                        
011810         88  PAY-FOUND               VALUE "Y".                           
011820         88  NO-PAY-FOUND            VALUE "N".                           
011900     03  WS-CUST-FOUND       PIC X(01)  VALUE "N".                        
011910         88  CUST-FOUND              VALUE "Y".                           
011920         88  NO-CUST-FOUND           VALUE "N".                           
012000     03  WS-LEAP-YEAR-SW     PIC X(01)  VALUE "N".                        
012010         88  LEAP-YEAR               VALUE "Y".                           
012020         88  NOT-LEAP-YEAR           VALUE "N".                           
012100*                                                                         
012200 01  WS-RISK-THRESHOLDS.                                                  
012300     03  WS-HIGH-AMT-LIMIT   PIC 9(09)V99  VALUE 100000.00.               
012400     03  WS-MEDIUM-AMT-LIMIT PIC 9(09)V99  VALUE 50000.00.                
012500     03  WS-HIGH-DELAY-LIMIT PIC S9(05)    VALUE +30.                     
012600     03  WS-MEDIUM-DELAY-LIMIT PIC S9(05)  VALUE +10.                     
012700*                                                                         
012800 01  WS-ACCUMULATORS.                                                     
012900     03  WS-ROWS-WRITTEN     PIC 9(07)  COMP  VALUE ZERO.                 
013000     03  WS-HIGH-COUNT       PIC 9(07)  COMP  VALUE ZERO.                 
013100     03  WS-MEDIUM-COUNT     PIC 9(07)  COMP  VALUE ZERO.                 
013200     03  WS-LOW-COUNT        PIC 9(07)  COMP  VALUE ZERO.                 
013300*                                                                         
013400 01  WS-ANL-WORK-AREA.                                                    
013500     03  WS-ANL-CUST-NAME    PIC X(20).                                   
013600     03  WS-ANL-SECTOR       PIC X(15).                                   
013700     03  WS-ANL-COUNTRY      PIC X(02).                                   
013800     03  WS-ANL-PAY-DATE     PIC 9(08).                                   
013900     03  WS-ANL-IS-PAID      PIC X(01).                                   
014000     03  WS-ANL-DELAY-DAYS   PIC S9(05).                                  
014100     03  WS-ANL-RISK-LEVEL   PIC X(06).                                   
014200     03  WS-PAY-DATE-WORK    PIC 9(08).                                   
014300     03  WS-PAY-AMOUNT-WORK  PIC 9(09)V99.                                
014400*                                                                         
014500 01  WS-DATE-CALC.                                                        
014600     03  WS-CALC-DATE9       PIC 9(08).                                   
014700     03  WS-CALC-DATE-GRP  REDEFINES WS-CALC-DATE9.                       
014800         05  WS-CALC-YEAR    PIC 9(04).                                   
014900         05  WS-CALC-MONTH   PIC 9(02).                                   
015000         05  WS-CALC-DAY     PIC 9(02).                                   
015100     03  WS-SERIAL-DAY       PIC S9(09) COMP.                             
015200     03  WS-PAY-SERIAL       PIC S9(09) COMP.                             
015300     03  WS-DUE-SERIAL       PIC S9(09) COMP.                             
015400     03  WS-DAY-OF-YEAR      PIC 9(03)  COMP.                             
015500     03  WS-YEARS-BEFORE     PIC 9(04)  COMP.                             
015600     03  WS-LEAP-COUNT       PIC 9(04)  COMP.                             
015700     03  WS-TEMP-DIV         PIC 9(07)  COMP.                             
015800     03  WS-TEMP-REM         PIC 9(04)  COMP.                             
015900*                                                                         
016000 01  WS-CUM-DAYS-VALUES.                                                  
016100     03  FILLER              PIC 9(03)  VALUE 000.                        
016200     03  FILLER              PIC 9(03)  VALUE 031.                        
016300     03  FILLER              PIC 9(03)  VALUE 059.                        
016400     03  FILLER              PIC 9(03)  VALUE 090.                        
016500     03  FILLER              PIC 9(03)  VALUE 120.                        
016600     03  FILLER              PIC 9(03)  VALUE 151.                        
016700     03  FILLER              PIC 9(03)  VALUE 181.                        
016800     03  FILLER              PIC 9(03)  VALUE 212.                        
016900     03  FILLER              PIC 9(03)  VALUE 243.                        
017000     03  FILLER              PIC 9(03)  VALUE 273.                        
017100     03  FILLER              PIC 9(03)  VALUE 304.                        
017200     03  FILLER              PIC 9(03)  VALUE 334.                        
017300 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-VALUES.                      
017400     03  WS-CUM-DAYS         PIC 9(03)  OCCURS 12 TIMES.                  
017500*                                                                         
017600 01  WS-TOP5-TABLE.                                                       
017700     03  WS-TOP5-ENTRY  OCCURS 5 TIMES.                                   
017800         05  WS-TOP5-NAME    PIC X(20)  VALUE SPACES.                     
017900         05  WS-TOP5-COUNT   PIC ZZZZ9  VALUE ZERO.                       
018000 01  WS-TOP-N                PIC 9(01)  COMP.                             
018100 01  WS-BEST-COUNT           PIC 9(07)  COMP.                             
018200 01  WS-BEST-IDX             PIC 9(05)  COMP.                             
018300*                                                                         
018400 01  WS-DISPLAY-EDIT.                                                     
018500     03  WS-ROWS-ED          PIC ZZZZZZ9.                                 
018600     03  WS-COUNT-ED         PIC ZZZZZZ9.                                 
018700*                                                                         
018800 COPY "WSRC10TB.COB".                                                     
018900*                                                                         
019000 01  WS-ERROR-MESSAGES.                                                   
019100     03  RC001               PIC X(40)                                    
019200             VALUE "RC001 CUSTOMER MASTER OPEN ERROR - ST =".             
019300     03  RC002               PIC X(40)                                    
019400             VALUE "RC002 TRANSACTION FILE OPEN ERROR - ST=".             
019500     03  RC003               PIC X(40)                                    
019600             VALUE "RC003 PAYMENT FILE OPEN ERROR - ST =   ".             
019700     03  RC004               PIC X(40)                                    
019800             VALUE "RC004 ANALYSIS FILE OPEN ERROR - ST =  ".             
019900     03  RC005               PIC X(40)                                    
020000             VALUE "RC005 BAD CUST-ID ON EXTRACT - SKIPPED ".             
020100*                                                                         
020200 PROCEDURE DIVISION.                                                      
020300*                                                                         
020400 AA000-MAIN                  SECTION.                                     
020500***********************************                                       
020600*                                                                         
020700     OPEN     INPUT CUSTOMER-FILE.                                        
020800     IF       CUSTMAST-STATUS NOT = "00"                                  
020900              DISPLAY RC001 CUSTMAST-STATUS                               
021000              MOVE     16 TO RETURN-CODE                                  
021100              GOBACK                                                      
021200     END-IF.                                                              
021300     PERFORM  AA010-LOAD-CUSTOMERS THRU AA010-EXIT                        
021400              UNTIL    CUSTMAST-STATUS = "10".                            
021500     CLOSE    CUSTOMER-FILE.                                              
021600*                                                                         
021700     OPEN     INPUT PAYMENT-FILE.                                         
021800     IF       PAYFILE-STATUS NOT = "00"                                   
021900              DISPLAY RC003 PAYFILE-STATUS                                
022000              MOVE     16 TO RETURN-CODE                                  
022100              GOBACK                                                      
022200     END-IF.                                                              
022300     PERFORM  AA020-LOAD-PAYMENTS THRU AA020-EXIT                         
022400              UNTIL    PAYFILE-STATUS = "10".                             
022500     CLOSE    PAYMENT-FILE.                                               
022600*                                                                         
022700     OPEN     INPUT TRANSACTION-FILE.                                     
022800     IF       TRANFILE-STATUS NOT = "00"                                  
022900              DISPLAY RC002 TRANFILE-STATUS                               
023000              MOVE     16 TO RETURN-CODE                                  
023100              GOBACK                                                      
023200     END-IF.                                                              
023300     OPEN     OUTPUT ANALYSIS-FILE.                                       
023400     IF       RCANAL-STATUS NOT = "00"                                    
023500              DISPLAY RC004 RCANAL-STATUS                                 
023600              CLOSE    TRANSACTION-FILE                                   
023700              MOVE     16 TO RETURN-CODE                                  
023800              GOBACK                                                      
023900     END-IF.                                                              
024000     PERFORM  AA030-PROCESS-TRANSACTIONS THRU AA030-EXIT                  
024100              UNTIL    TRANFILE-STATUS = "10".                            
024200     CLOSE    TRANSACTION-FILE                                            
024300              ANALYSIS-FILE.                                              
024400*                                                                         
024500     PERFORM  AA040-TOP-5-CUSTOMERS THRU AA040-EXIT.                      
024600     PERFORM  AA050-DISPLAY-REPORT THRU AA050-EXIT.                       
024700*                                                                         
024800     MOVE     ZERO TO RETURN-CODE.                                        
024900     GOBACK.                                                              
025000*                                                                         
025100 AA000-EXIT.  EXIT.                                                       
025200*                                                                         
025300 AA010-LOAD-CUSTOMERS         SECTION.                                    
025400*************************************                                     
025500* CUST-ID IS CLASS-CHECKED - THE CUSTOMER FILE IS AN EXTERNAL             
025600* EXTRACT AND HAS ARRIVED WITH A BAD SIGN NIBBLE BEFORE NOW.              
025700*                                                                         
025800     READ     CUSTOMER-FILE                                               
025900              AT END                                                      
026000                       MOVE  "10" TO CUSTMAST-STATUS                      
026100                       GO TO AA010-EXIT                                   
026200     END-READ.                                                            
026300     IF       CUST-ID IS NOT RC-NUMERIC-CLASS                             
026400              DISPLAY RC005 CUST-ID                                       
026500              GO TO AA010-EXIT.                                           
026600     ADD      1 TO RCT-CUST-COUNT.                                        
026700     SET      RCT-CUST-IDX TO RCT-CUST-COUNT.                             
026800     MOVE     CUST-ID      TO RCT-CUST-ID (RCT-CUST-IDX).                 
026900     MOVE     CUST-NAME    TO RCT-CUST-NAME (RCT-CUST-IDX).               
027000     MOVE     CUST-SECTOR  TO RCT-CUST-SECTOR (RCT-CUST-IDX).             
027100     MOVE     CUST-COUNTRY TO RCT-CUST-COUNTRY (RCT-CUST-IDX).            
027200     MOVE     ZERO         TO RCT-CUST-HIGH-CNT (RCT-CUST-IDX).           
027300     SET      RCT-CUST-NOT-PICKED (RCT-CUST-IDX) TO TRUE.                 
027400*                                                                         
027500 AA010-EXIT.  EXIT.                                                       
027600*                                                                         
027700 AA020-LOAD-PAYMENTS          SECTION.                                    
027800*************************************                                     
027900*                                                                         
028000     READ     PAYMENT-FILE                                                
028100              AT END                                                      
028200                       MOVE  "10" TO PAYFILE-STATUS                       
028300                       GO TO AA020-EXIT                                   
028400     END-READ.                                                            
028500     ADD      1 TO RCT-PAY-COUNT.                                         
028600     SET      RCT-PAY-IDX TO RCT-PAY-COUNT.                               
028700     MOVE     PAY-TXN-ID   TO RCT-PAY-TXN-ID (RCT-PAY-IDX).               
028800     MOVE     PAY-DATE     TO RCT-PAY-DATE (RCT-PAY-IDX).                 
028900     MOVE     PAY-AMOUNT   TO RCT-PAY-AMOUNT (RCT-PAY-IDX).               
029000*                                                                         
029100 AA020-EXIT.  EXIT.                                                       
029200*                                                                         
029300 AA030-PROCESS-TRANSACTIONS   SECTION.                                    
029400*************************************                                     
029500*                                                                         
029600     READ     TRANSACTION-FILE                                            
029700              AT END                                                      
029800                       MOVE  "10" TO TRANFILE-STATUS                      
029900                       GO TO AA030-EXIT                                   
030000     END-READ.                                                            
030100     PERFORM  AA031-CHECK-DUPLICATE THRU AA031-EXIT.                      
030200     IF       DUP-FOUND                                                   
030300              GO TO AA030-EXIT.                                           
030400     PERFORM  AA032-FIND-PAYMENT   THRU AA032-EXIT.                       
030500     PERFORM  AA033-FIND-CUSTOMER  THRU AA033-EXIT.                       
030600     PERFORM  AA034-DERIVE-FIELDS  THRU AA034-EXIT.                       
030700     PERFORM  AA035-ASSIGN-RISK    THRU AA035-EXIT.                       
030800     PERFORM  AA036-WRITE-ANALYSIS THRU AA036-EXIT.                       
030900*                                                                         
031000 AA030-EXIT.  EXIT.                                                       
031100*                                                                         
031200 AA031-CHECK-DUPLICATE        SECTION.                                    
031300*************************************                                     
031400* A TXN-ID ALREADY WRITTEN TO RCT-DUP-TABLE MEANS THIS                    
031500* RECORD IS AN EXACT-DUPLICATE RE-READ - SKIP IT ENTIRELY.                
031600*                                                                         
031700     SET      NO-DUP-FOUND TO TRUE.                                       
031800     IF       RCT-DUP-COUNT = ZERO                                        
031900              GO TO AA031-ADD.                                            
032000     SET      RCT-DUP-IDX TO 1.                                           
032100     SEARCH   RCT-DUP-ENTRY VARYING RCT-DUP-IDX                           
032200              AT END                                                      
032300                       GO TO AA031-ADD                                    
032400              WHEN     RCT-DUP-TXN-ID (RCT-DUP-IDX) = TXN-ID              
032500                       SET DUP-FOUND TO TRUE                              
032600                       GO TO AA031-EXIT.                                  
032700 AA031-ADD.                                                               
032800     ADD      1 TO RCT-DUP-COUNT.                                         
032900     SET      RCT-DUP-IDX TO RCT-DUP-COUNT.                               
033000     MOVE     TXN-ID TO RCT-DUP-TXN-ID (RCT-DUP-IDX).                     
033100*                                                                         
033200 AA031-EXIT.  EXIT.                                                       
033300*                                                                         
033400 AA032-FIND-PAYMENT           SECTION.                                    
033500*************************************                                     
033600* PAYMENTS ARE NOT SORTED BY PAY-TXN-ID SO A LINEAR                       
033700* SEARCH IS USED (SEE RCT-PAY-TABLE REMARKS).                             
033800*                                                                         
033900     SET      NO-PAY-FOUND TO TRUE.                                       
034000     MOVE     ZERO TO WS-PAY-DATE-WORK.                                   
034100     MOVE     ZERO TO WS-PAY-AMOUNT-WORK.                                 
034200     IF       RCT-PAY-COUNT = ZERO                                        
034300              GO TO AA032-EXIT.                                           
034400     SET      RCT-PAY-IDX TO 1.                                           
034500     SEARCH   RCT-PAY-ENTRY VARYING RCT-PAY-IDX                           
034600              AT END                                                      
034700                       GO TO AA032-EXIT                                   
034800              WHEN     RCT-PAY-TXN-ID (RCT-PAY-IDX) = TXN-ID              
034900                       MOVE  RCT-PAY-DATE (RCT-PAY-IDX)                   
035000                                    TO WS-PAY-DATE-WORK                   
035100                       MOVE  RCT-PAY-AMOUNT (RCT-PAY-IDX)                 
035200                                    TO WS-PAY-AMOUNT-WORK                 
035300                       IF    WS-PAY-DATE-WORK NOT = ZERO                  
035400                             SET PAY-FOUND TO TRUE                        
035500                       END-IF                                             
035600                       GO TO AA032-EXIT.                                  
035700*                                                                         
035800 AA032-EXIT.  EXIT.                                                       
035900*                                                                         
036000 AA033-FIND-CUSTOMER          SECTION.                                    
036100*************************************                                     
036200* CUSTOMER MASTER IS LOADED ASCENDING BY CUST-ID SO A                     
036300* BINARY SEARCH (SEARCH ALL) MAY BE USED.                                 
036400*                                                                         
036500     SET      NO-CUST-FOUND TO TRUE.                                      
036600     MOVE     "UNKNOWN" TO WS-ANL-CUST-NAME.                              
036700     MOVE     "UNKNOWN" TO WS-ANL-SECTOR.                                 
036800     MOVE     "UNKNOWN" TO WS-ANL-COUNTRY.                                
036900     IF       RCT-CUST-COUNT = ZERO                                       
037000              GO TO AA033-EXIT.                                           
037100     SET      RCT-CUST-IDX TO 1.                                          
037200     SEARCH   ALL RCT-CUST-ENTRY                                          
037300              AT END                                                      
037400                       GO TO AA033-EXIT                                   
037500              WHEN     RCT-CUST-ID (RCT-CUST-IDX) = TXN-CUST-ID           
037600                       MOVE  RCT-CUST-NAME (RCT-CUST-IDX)                 
037700                                    TO WS-ANL-CUST-NAME                   
037800                       MOVE  RCT-CUST-SECTOR (RCT-CUST-IDX)               
037900                                    TO WS-ANL-SECTOR                      
038000                       MOVE  RCT-CUST-COUNTRY (RCT-CUST-IDX)              
038100                                    TO WS-ANL-COUNTRY                     
038200                       SET   CUST-FOUND TO TRUE.                          
038300*                                                                         
038400 AA033-EXIT.  EXIT.                                                       
038500*                                                                         
038600 AA034-DERIVE-FIELDS          SECTION.                                    
038700*************************************                                     
038800* IS-PAID AND DELAY-DAYS - DELAY IS PAY-DATE MINUS                        
038900* DUE-DATE IN CALENDAR DAYS, VIA THE SERIAL-DAY ROUTINE                   
039000* AT ZZ070 (NO INTRINSIC FUNCTIONS USED - SHOP STANDARD).                 
039100*                                                                         
039200     IF       PAY-FOUND                                                   
039300              MOVE  "Y" TO WS-ANL-IS-PAID                                 
039400              MOVE  WS-PAY-DATE-WORK TO WS-ANL-PAY-DATE                   
039500              MOVE  WS-PAY-DATE-WORK TO WS-CALC-DATE9                     
039600              PERFORM ZZ070-CALC-SERIAL-DAY THRU ZZ070-EXIT               
039700              MOVE  WS-SERIAL-DAY TO WS-PAY-SERIAL                        
039800              MOVE  TXN-DUE-DATE  TO WS-CALC-DATE9                        
039900              PERFORM ZZ070-CALC-SERIAL-DAY THRU ZZ070-EXIT               
040000              MOVE  WS-SERIAL-DAY TO WS-DUE-SERIAL                        
040100              COMPUTE WS-ANL-DELAY-DAYS =                                 
040200                             WS-PAY-SERIAL - WS-DUE-SERIAL                
040300     ELSE                                                                 
040400              MOVE  "N"  TO WS-ANL-IS-PAID                                
040500              MOVE  ZERO TO WS-ANL-PAY-DATE                               
040600              MOVE  ZERO TO WS-ANL-DELAY-DAYS                             
040700     END-IF.                                                              
040800*                                                                         
040900 AA034-EXIT.  EXIT.                                                       
041000*                                                                         
041100 AA035-ASSIGN-RISK            SECTION.                                    
041200*************************************                                     
041300* EVALUATED IN ORDER - HIGH, ELSE MEDIUM, ELSE LOW.                       
041400* UNPAID TRANSACTIONS CARRY DELAY-DAYS = ZERO SO THEY                     
041500* ARE RATED ON AMOUNT ALONE.                                              
041600*                                                                         
041700     IF       TXN-AMOUNT >= WS-HIGH-AMT-LIMIT                             
041800       OR     WS-ANL-DELAY-DAYS >= WS-HIGH-DELAY-LIMIT                    
041900              MOVE  "HIGH  " TO WS-ANL-RISK-LEVEL                         
042000     ELSE                                                                 
042100       IF     TXN-AMOUNT >= WS-MEDIUM-AMT-LIMIT                           
042200         OR   WS-ANL-DELAY-DAYS >= WS-MEDIUM-DELAY-LIMIT                  
042300              MOVE  "MEDIUM" TO WS-ANL-RISK-LEVEL                         
042400       ELSE                                                               
042500              MOVE  "LOW   " TO WS-ANL-RISK-LEVEL                         
042600       END-IF                                                             
042700     END-IF.                                                              
042800*                                                                         
042900 AA035-EXIT.  EXIT.                                                       
043000*                                                                         
043100 AA036-WRITE-ANALYSIS         SECTION.                                    
043200*************************************                                     
043300*                                                                         
043400     INITIALIZE RC-ANALYSIS-RECORD.                                       
043500     MOVE     TXN-ID           TO ANL-TXN-ID.                             
043600     MOVE     TXN-CUST-ID      TO ANL-CUST-ID.                            
043700     MOVE     WS-ANL-CUST-NAME TO ANL-CUST-NAME.                          
043800     MOVE     WS-ANL-SECTOR    TO ANL-SECTOR.                             
043900     MOVE     WS-ANL-COUNTRY   TO ANL-COUNTRY.                            
044000     MOVE     TXN-TYPE         TO ANL-TXN-TYPE.                           
044100     MOVE     TXN-CURRENCY     TO ANL-CURRENCY.                           
044200     MOVE     TXN-AMOUNT       TO ANL-AMOUNT.                             
044300     MOVE     TXN-DATE         TO ANL-TXN-DATE.                           
044400     MOVE     TXN-DUE-DATE     TO ANL-DUE-DATE.                           
044500     MOVE     WS-ANL-PAY-DATE  TO ANL-PAY-DATE.                           
044600     MOVE     WS-ANL-IS-PAID   TO ANL-IS-PAID.                            
044700     MOVE     WS-ANL-DELAY-DAYS TO ANL-DELAY-DAYS.                        
044800     MOVE     WS-ANL-RISK-LEVEL TO ANL-RISK-LEVEL.                        
044900     WRITE    RC-ANALYSIS-RECORD.                                         
045000     ADD      1 TO WS-ROWS-WRITTEN.                                       
045100     EVALUATE WS-ANL-RISK-LEVEL                                           
045200       WHEN   "HIGH  "                                                    
045300              ADD  1 TO WS-HIGH-COUNT                                     
045400              PERFORM AA036A-BUMP-CUST-HIGH THRU AA036A-EXIT              
045500       WHEN   "MEDIUM"                                                    
045600              ADD  1 TO WS-MEDIUM-COUNT                                   
045700       WHEN   "LOW   "                                                    
045800              ADD  1 TO WS-LOW-COUNT                                      
045900     END-EVALUATE.                                                        
046000*                                                                         
046100 AA036-EXIT.  EXIT.                                                       
046200*                                                                         
046300 AA036A-BUMP-CUST-HIGH        SECTION.                                    
046400*************************************                                     
046500*                                                                         
046600     IF       RCT-CUST-COUNT = ZERO                                       
046700              GO TO AA036A-EXIT.                                          
046800     SET      RCT-CUST-IDX TO 1.                                          
046900     SEARCH   ALL RCT-CUST-ENTRY                                          
047000              AT END                                                      
047100                       GO TO AA036A-EXIT                                  
047200              WHEN     RCT-CUST-ID (RCT-CUST-IDX) = TXN-CUST-ID           
047300                       ADD 1 TO RCT-CUST-HIGH-CNT (RCT-CUST-IDX).         
047400*                                                                         
047500 AA036A-EXIT.  EXIT.                                                      
047600*                                                                         
047700 AA040-TOP-5-CUSTOMERS        SECTION.                                    
047800*************************************                                     
047900*                                                                         
048000     PERFORM  AA040A-PICK-ONE THRU AA040A-EXIT                            
048100              VARYING  WS-TOP-N FROM 1 BY 1                               
048200              UNTIL    WS-TOP-N > 5.                                      
048300*                                                                         
048400 AA040-EXIT.  EXIT.                                                       
048500*                                                                         
048600 AA040A-PICK-ONE              SECTION.                                    
048700*************************************                                     
048800*                                                                         
048900     MOVE     ZERO TO WS-BEST-COUNT.                                      
049000     MOVE     ZERO TO WS-BEST-IDX.                                        
049100     IF       RCT-CUST-COUNT NOT = ZERO                                   
049200              PERFORM AA041-FIND-BEST THRU AA041-EXIT                     
049300                       VARYING RCT-CUST-IDX FROM 1 BY 1                   
049400                       UNTIL   RCT-CUST-IDX > RCT-CUST-COUNT              
049500     END-IF.                                                              
049600     IF       WS-BEST-IDX = ZERO                                          
049700              MOVE  SPACES TO WS-TOP5-NAME (WS-TOP-N)                     
049800              MOVE  ZERO   TO WS-TOP5-COUNT (WS-TOP-N)                    
049900     ELSE                                                                 
050000              MOVE  RCT-CUST-NAME (WS-BEST-IDX)                           
050100                            TO WS-TOP5-NAME (WS-TOP-N)                    
050200              MOVE  RCT-CUST-HIGH-CNT (WS-BEST-IDX)                       
050300                            TO WS-TOP5-COUNT (WS-TOP-N)                   
050400              SET RCT-CUST-IS-PICKED (WS-BEST-IDX) TO TRUE                
050500     END-IF.                                                              
050600*                                                                         
050700 AA040A-EXIT.  EXIT.                                                      
050800*                                                                         
050900 AA041-FIND-BEST              SECTION.                                    
051000*************************************                                     
051100*                                                                         
051200     IF       RCT-CUST-NOT-PICKED (RCT-CUST-IDX)                          
051300       AND    RCT-CUST-HIGH-CNT (RCT-CUST-IDX) > WS-BEST-COUNT            
051400              MOVE  RCT-CUST-HIGH-CNT (RCT-CUST-IDX)                      
051500                            TO WS-BEST-COUNT                              
051600              SET   WS-BEST-IDX TO RCT-CUST-IDX.                          
051700*                                                                         
051800 AA041-EXIT.  EXIT.                                                       
051900*                                                                         
052000 AA050-DISPLAY-REPORT         SECTION.                                    
052100*************************************                                     
052200*                                                                         
052300     MOVE     WS-ROWS-WRITTEN TO WS-ROWS-ED.                              
052400     DISPLAY  "ROWS WRITTEN:        " WS-ROWS-ED.                         
052500     DISPLAY  "RISK DISTRIBUTION:".                                       
052600     MOVE     WS-HIGH-COUNT   TO WS-COUNT-ED.                             
052700     DISPLAY  "  HIGH    " WS-COUNT-ED.                                   
052800     MOVE     WS-MEDIUM-COUNT TO WS-COUNT-ED.                             
052900     DISPLAY  "  MEDIUM  " WS-COUNT-ED.                                   
053000     MOVE     WS-LOW-COUNT    TO WS-COUNT-ED.                             
053100     DISPLAY  "  LOW     " WS-COUNT-ED.                                   
053200     DISPLAY  "TOP 5 HIGH-RISK CUSTOMERS:".                               
053300     PERFORM  AA051-DISPLAY-TOP5 THRU AA051-EXIT                          
053400              VARYING  WS-TOP-N FROM 1 BY 1                               
053500              UNTIL    WS-TOP-N > 5.                                      
053600*                                                                         
053700 AA050-EXIT.  EXIT.                                                       
053800*                                                                         
053900 AA051-DISPLAY-TOP5           SECTION.                                    
054000*************************************                                     
054100*                                                                         
054200     DISPLAY  "  " WS-TOP5-NAME (WS-TOP-N) "  "                           
054300                    WS-TOP5-COUNT (WS-TOP-N).                             
054400*                                                                         
054500 AA051-EXIT.  EXIT.                                                       
054600*                                                                         
054700 ZZ070-CALC-SERIAL-DAY        SECTION.                                    
054800*************************************                                     
054900* CONVERTS WS-CALC-DATE9 (YYYYMMDD) TO A SERIAL DAY                       
055000* NUMBER SO TWO DATES CAN BE SUBTRACTED FOR A DAY                         
055100* COUNT. NO INTRINSIC FUNCTIONS ARE USED - THE A/R                        
055200* SUITE STANDARD PRE-DATES THEM.  ZERO IN, ZERO OUT.                      
055300*                                                                         
055400     IF       WS-CALC-DATE9 = ZERO                                        
055500              MOVE ZERO TO WS-SERIAL-DAY                                  
055600              GO TO ZZ070-EXIT.                                           
055700     SET      NOT-LEAP-YEAR TO TRUE.                                      
055800     DIVIDE   WS-CALC-YEAR BY 4 GIVING WS-TEMP-DIV                        
055900                       REMAINDER WS-TEMP-REM.                             
056000     IF       WS-TEMP-REM = ZERO                                          
056100              SET LEAP-YEAR TO TRUE.                                      
056200     DIVIDE   WS-CALC-YEAR BY 100 GIVING WS-TEMP-DIV                      
056300                       REMAINDER WS-TEMP-REM.                             
056400     IF       WS-TEMP-REM = ZERO                                          
056500              SET NOT-LEAP-YEAR TO TRUE                                   
056600              DIVIDE WS-CALC-YEAR BY 400 GIVING WS-TEMP-DIV               
056700                       REMAINDER WS-TEMP-REM                              
056800              IF   WS-TEMP-REM = ZERO                                     
056900                   SET LEAP-YEAR TO TRUE                                  
057000              END-IF                                                      
057100     END-IF.                                                              
057200     MOVE     WS-CUM-DAYS (WS-CALC-MONTH) TO WS-DAY-OF-YEAR.              
057300     ADD      WS-CALC-DAY TO WS-DAY-OF-YEAR.                              
057400     IF       LEAP-YEAR AND WS-CALC-MONTH > 2                             
057500              ADD 1 TO WS-DAY-OF-YEAR.                                    
057600     SUBTRACT 1 FROM WS-CALC-YEAR GIVING WS-YEARS-BEFORE.                 
057700     DIVIDE   WS-YEARS-BEFORE BY 4 GIVING WS-TEMP-DIV                     
057800                       REMAINDER WS-TEMP-REM.                             
057900     MOVE     WS-TEMP-DIV TO WS-LEAP-COUNT.                               
058000     DIVIDE   WS-YEARS-BEFORE BY 100 GIVING WS-TEMP-DIV                   
058100                       REMAINDER WS-TEMP-REM.                             
058200     SUBTRACT WS-TEMP-DIV FROM WS-LEAP-COUNT.                             
058300     DIVIDE   WS-YEARS-BEFORE BY 400 GIVING WS-TEMP-DIV                   
058400                       REMAINDER WS-TEMP-REM.                             
058500     ADD      WS-TEMP-DIV TO WS-LEAP-COUNT.                               
058600     COMPUTE  WS-SERIAL-DAY = (WS-YEARS-BEFORE * 365)                     
058700                       + WS-LEAP-COUNT + WS-DAY-OF-YEAR.                  
058800*                                                                         
058900 ZZ070-EXIT.  EXIT.                                                       
