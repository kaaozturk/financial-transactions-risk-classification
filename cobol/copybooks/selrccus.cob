000100* SELECT FOR CUSTOMER MASTER (INPUT, LOADED TO TABLE)                     
000200* 04/02/26 VBC - CREATED.                                                 
000300     SELECT  CUSTOMER-FILE  ASSIGN TO  CUSTMAST                           
000400             ORGANIZATION   IS SEQUENTIAL                                 
000500             FILE STATUS    IS CUSTMAST-STATUS.                           
