000100* FD FOR ANALYSIS FILE - OUTPUT OF RC010, INPUT TO RC020                  
000200* 04/02/26 VBC - CREATED.                                                 
000300 FD  ANALYSIS-FILE                                                        
000400     LABEL RECORDS ARE STANDARD                                           
000500     RECORD CONTAINS 112 CHARACTERS.                                      
000600     COPY "WSRCANL.COB".                                                  
