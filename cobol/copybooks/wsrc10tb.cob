000100*******************************************                               
000200*                                         *                               
000300* WORKING TABLES FOR RC010 - RISK ENGINE *                                
000400*   CUSTOMER, PAYMENT & DUP-CHECK        *                                
000500*   TABLES ALL LOADED/BUILT IN MEMORY.   *                                
000600*******************************************                               
000700* 04/02/26 VBC - CREATED.                                                 
000800* 11/02/26 VBC - ADDED RCT-CUST-PICKED FOR AA040 TOP-5 PASS.              
000900*                                                                         
001000 01  RCT-COUNTERS.                                                        
001100     03  RCT-CUST-COUNT     PIC 9(05)  COMP.                              
001200     03  RCT-PAY-COUNT      PIC 9(07)  COMP.                              
001300     03  RCT-DUP-COUNT      PIC 9(07)  COMP.                              
001400*                            NUMBER OF TXN-IDS SEEN SO FAR                
001500*                                                                         
001600 01  RCT-CUST-TABLE.                                                      
001700     03  RCT-CUST-ENTRY  OCCURS 1 TO 500 TIMES                            
001800                          DEPENDING ON RCT-CUST-COUNT                     
001900                          ASCENDING KEY IS RCT-CUST-ID                    
002000                          INDEXED BY RCT-CUST-IDX.                        
002100         05  RCT-CUST-ID        PIC 9(05).                                
002200         05  RCT-CUST-NAME      PIC X(20).                                
002300         05  RCT-CUST-SECTOR    PIC X(15).                                
002400         05  RCT-CUST-COUNTRY   PIC X(02).                                
002500         05  RCT-CUST-HIGH-CNT  PIC 9(07)  COMP.                          
002600         05  RCT-CUST-PICKED    PIC X(01)  VALUE "N".                     
002610             88  RCT-CUST-IS-PICKED     VALUE "Y".                        
002620             88  RCT-CUST-NOT-PICKED    VALUE "N".                        
002700         05  FILLER             PIC X(05).                                
002800*                                                                         
002900* PAYMENTS ARE NOT GUARANTEED SORTED BY PAY-TXN-ID SO                     
003000* AA032 USES A LINEAR SEARCH, NOT SEARCH ALL.                             
003100*                                                                         
003200 01  RCT-PAY-TABLE.                                                       
003300     03  RCT-PAY-ENTRY  OCCURS 1 TO 20000 TIMES                           
003400                         DEPENDING ON RCT-PAY-COUNT                       
003500                         INDEXED BY RCT-PAY-IDX.                          
003600         05  RCT-PAY-TXN-ID     PIC 9(07).                                
003700         05  RCT-PAY-DATE       PIC 9(08).                                
003800         05  RCT-PAY-AMOUNT     PIC 9(09)V99.                             
003900         05  FILLER             PIC X(05).                                
004000*                                                                         
004100* SEEN-TXN-ID TABLE FOR AA031 DUPLICATE CHECK.                            
004200*                                                                         
004300 01  RCT-DUP-TABLE.                                                       
004400     03  RCT-DUP-ENTRY  OCCURS 1 TO 20000 TIMES                           
004500                         DEPENDING ON RCT-DUP-COUNT                       
004600                         INDEXED BY RCT-DUP-IDX.                          
004700         05  RCT-DUP-TXN-ID     PIC 9(07).                                
