000100*******************************************                               
000200*                                         *                               
000300* WORKING TABLES FOR RC020 - SUMMARY     *                                
000400*   ANALYTICS - RISK, CUSTOMER, SECTOR   *                                
000500*   & MONTHLY-TREND ACCUMULATORS.        *                                
000600*******************************************                               
000700* 04/02/26 VBC - CREATED.                                                 
000800*                                                                         
000900 01  RCT2-COUNTERS.                                                       
001000     03  RCT2-ANL-COUNT      PIC 9(07)  COMP.                             
001100     03  RCT2-CUST-COUNT     PIC 9(05)  COMP.                             
001200     03  RCT2-SECTOR-COUNT   PIC 9(03)  COMP.                             
001300     03  RCT2-MONTH-COUNT    PIC 9(03)  COMP.                             
001400*                                                                         
001500* FIXED 3-SLOT RISK TABLE - ONE ENTRY EACH FOR                            
001600* HIGH, MEDIUM & LOW, INITIALISED AT AA000-MAIN                           
001700* AND ALSO ADDRESSABLE BY NAME VIA THE REDEFINES                          
001800* BELOW SO AA010 CAN POST STRAIGHT TO A SLOT.                             
001900*                                                                         
002000 01  RCT2-RISK-TABLE.                                                     
002100     03  RCT2-RISK-ENTRY  OCCURS 3 TIMES                                  
002200                           INDEXED BY RCT2-RISK-IDX.                      
002300         05  RCT2-RISK-LEVEL      PIC X(06).                              
002400         05  RCT2-RISK-COUNT      PIC 9(07)   COMP.                       
002500         05  RCT2-RISK-AMT-TOTAL  PIC 9(11)V99.                           
002600         05  RCT2-RISK-AVG        PIC 9(09)V99.                           
002700 01  RCT2-RISK-NAMED REDEFINES RCT2-RISK-TABLE.                           
002800     03  RCT2-HIGH-ENTRY.                                                 
002900         05  RCT2-HIGH-LEVEL       PIC X(06).                             
003000         05  RCT2-HIGH-COUNT       PIC 9(07)   COMP.                      
003100         05  RCT2-HIGH-AMT-TOTAL   PIC 9(11)V99.                          
003200         05  RCT2-HIGH-AVG         PIC 9(09)V99.                          
003300     03  RCT2-MEDIUM-ENTRY.                                               
003400         05  RCT2-MEDIUM-LEVEL     PIC X(06).                             
003500         05  RCT2-MEDIUM-COUNT     PIC 9(07)   COMP.                      
003600         05  RCT2-MEDIUM-AMT-TOTAL PIC 9(11)V99.                          
003700         05  RCT2-MEDIUM-AVG       PIC 9(09)V99.                          
003800     03  RCT2-LOW-ENTRY.                                                  
003900         05  RCT2-LOW-LEVEL        PIC X(06).                             
004000         05  RCT2-LOW-COUNT        PIC 9(07)   COMP.                      
004100         05  RCT2-LOW-AMT-TOTAL    PIC 9(11)V99.                          
004200         05  RCT2-LOW-AVG          PIC 9(09)V99.                          
004300*                                                                         
004400* PER-CUSTOMER HIGH-RISK COUNT - BUILT UNSORTED AS THE                    
004500* ANALYSIS FILE IS READ SO A LINEAR SEARCH IS USED.                       
004600*                                                                         
004700 01  RCT2-CUST-TABLE.                                                     
004800     03  RCT2-CUST-ENTRY  OCCURS 1 TO 500 TIMES                           
004900                           DEPENDING ON RCT2-CUST-COUNT                   
005000                           INDEXED BY RCT2-CUST-IDX.                      
005100         05  RCT2-CUST-ID        PIC 9(05).                               
005200         05  RCT2-CUST-NAME      PIC X(20).                               
005300         05  RCT2-CUST-HIGH-CNT  PIC 9(07)  COMP.                         
005400         05  RCT2-CUST-PICKED    PIC X(01)  VALUE "N".                    
005410             88  RCT2-CUST-IS-PICKED    VALUE "Y".                        
005420             88  RCT2-CUST-NOT-PICKED   VALUE "N".                        
005500*                                                                         
005600* PER-SECTOR RISK COUNTS - CONTROL-BROKEN ON SECTOR                       
005700* AT PRINT TIME BY AA050.                                                 
005800*                                                                         
005900 01  RCT2-SECTOR-TABLE.                                                   
006000     03  RCT2-SECTOR-ENTRY  OCCURS 1 TO 20 TIMES                          
006100                             DEPENDING ON RCT2-SECTOR-COUNT               
006200                             INDEXED BY RCT2-SECTOR-IDX.                  
006300         05  RCT2-SECTOR-NAME     PIC X(15).                              
006400         05  RCT2-SECTOR-HIGH-CNT PIC 9(07)  COMP.                        
006500         05  RCT2-SECTOR-MED-CNT  PIC 9(07)  COMP.                        
006600         05  RCT2-SECTOR-LOW-CNT  PIC 9(07)  COMP.                        
006700*                                                                         
006800* MONTHLY HIGH-RISK TREND, KEYED BY TRANSACTION-DATE                      
006900* YYYY-MM, PRINTED ASCENDING BY AA060.                                    
007000*                                                                         
007100 01  RCT2-MONTH-TABLE.                                                    
007200     03  RCT2-MONTH-ENTRY  OCCURS 1 TO 120 TIMES                          
007300                            DEPENDING ON RCT2-MONTH-COUNT                 
007400                            INDEXED BY RCT2-MONTH-IDX.                    
007500         05  RCT2-MONTH-KEY       PIC X(07).                              
007600         05  RCT2-MONTH-HIGH-CNT  PIC 9(07)  COMP.                        
