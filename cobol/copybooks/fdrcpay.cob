000100* FD FOR PAYMENT DETAIL                                                   
000200* 04/02/26 VBC - CREATED.                                                 
000300 FD  PAYMENT-FILE                                                         
000400     LABEL RECORDS ARE STANDARD                                           
000500     RECORD CONTAINS 33 CHARACTERS.                                       
000600     COPY "WSRCPAY.COB".                                                  
