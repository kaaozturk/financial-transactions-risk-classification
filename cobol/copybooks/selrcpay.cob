000100* SELECT FOR PAYMENT DETAIL (INPUT, LOADED TO TABLE)                      
000200* 04/02/26 VBC - CREATED.                                                 
000300     SELECT  PAYMENT-FILE  ASSIGN TO  PAYFILE                             
000400             ORGANIZATION IS SEQUENTIAL                                   
000500             FILE STATUS  IS PAYFILE-STATUS.                              
