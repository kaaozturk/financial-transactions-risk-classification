000100* FD FOR CUSTOMER MASTER                                                  
000200* 04/02/26 VBC - CREATED.                                                 
000300 FD  CUSTOMER-FILE                                                        
000400     LABEL RECORDS ARE STANDARD                                           
000500     RECORD CONTAINS 42 CHARACTERS.                                       
000600     COPY "WSRCCUS.COB".                                                  
