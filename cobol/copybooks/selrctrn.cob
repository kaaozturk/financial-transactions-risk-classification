000100* SELECT FOR TRANSACTION LEDGER (INPUT)                                   
000200* 04/02/26 VBC - CREATED.                                                 
000300     SELECT  TRANSACTION-FILE  ASSIGN TO  TRANFILE                        
000400             ORGANIZATION      IS SEQUENTIAL                              
000500             FILE STATUS       IS TRANFILE-STATUS.                        
