000100*******************************************                               
000200*                                         *                               
000300* RECORD DEFINITION FOR PAYMENT DETAIL   *                                
000400*   AT MOST ONE PER TXN-ID - MATCHED     *                                
000500*   BY RC010 AA032 VIA RCT-PAY-TABLE.    *                                
000600*******************************************                               
000700* FILE SIZE 33 BYTES - FIXED, NO SPARE                                    
000800* SPACE - SEE REMARKS IN WSRCCUS.COB.                                     
000900* PAY-DATE = ZEROS/SPACES AND PAY-AMOUNT                                  
001000* = ZEROS WHEN THE TRANSACTION IS UNPAID.                                 
001100*                                                                         
001200* 04/02/26 VBC - CREATED.                                                 
001300*                                                                         
001400 01  RC-PAYMENT-RECORD.                                                   
001500     03  PAY-ID            PIC 9(07).                                     
001600     03  PAY-TXN-ID        PIC 9(07).                                     
001700*                          FOREIGN KEY TO TXN-ID                          
001800     03  PAY-DATE          PIC 9(08).                                     
001900*                          YYYYMMDD - ZERO/SPACE = UNPAID                 
002000     03  PAY-AMOUNT        PIC 9(09)V99.                                  
002100*                          85-100 PCT OF TXN-AMOUNT WHEN PAID             
