000100*******************************************                               
000200*                                         *                               
000300* RECORD DEFINITION FOR TRANSACTION      *                                
000400*   LEDGER (AR/AP) DETAIL - READ ONCE,   *                                
000500*   DUP TXN-IDS DROPPED BY RC010.        *                                
000600*******************************************                               
000700* FILE SIZE 50 BYTES - FIXED, NO SPARE                                    
000800* SPACE - SEE REMARKS IN WSRCCUS.COB.                                     
000900* FILE MAY HOLD EXACT-DUPLICATE RECORDS                                   
001000* (ABOUT 0.5% OF VOLUME) - RC010 AA031                                    
001100* DROPS THE SECOND AND LATER OF EACH                                      
001200* REPEATED TXN-ID.                                                        
001300*                                                                         
001400* 04/02/26 VBC - CREATED.                                                 
001500*                                                                         
001600 01  RC-TRANSACTION-RECORD.                                               
001700     03  TXN-ID            PIC 9(07).                                     
001800     03  TXN-CUST-ID       PIC 9(05).                                     
001900*                          FOREIGN KEY TO CUST-ID                         
002000     03  TXN-DATE          PIC 9(08).                                     
002100*                          YYYYMMDD                                       
002200     03  TXN-TYPE          PIC X(08).                                     
002300*                          SALE OR PURCHASE                               
002400     03  TXN-AMOUNT        PIC 9(09)V99.                                  
002500     03  TXN-CURRENCY      PIC X(03).                                     
002600*                          PLN, EUR OR USD                                
002700     03  TXN-DUE-DATE      PIC 9(08).                                     
002800*                          YYYYMMDD - 7 TO 60 DAYS AFTER TXN-DATE         
