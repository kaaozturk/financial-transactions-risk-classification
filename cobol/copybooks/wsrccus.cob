000100*******************************************                               
000200*                                         *                               
000300* RECORD DEFINITION FOR CUSTOMER MASTER  *                                
000400*   USES CUST-ID AS KEY - LOADED INTO    *                                
000500*   RCT-CUST-TABLE ASCENDING BY KEY.     *                                
000600*******************************************                               
000700* FILE SIZE 42 BYTES - FIXED, NO SPARE                                    
000800* SPACE - RECORD IS AN EXTERNAL EXTRACT                                   
000900* FROM THE FEEDER SYSTEM SO WIDTH MAY NOT                                 
001000* BE PADDED - SEE RC010/RC020 REMARKS.                                    
001100*                                                                         
001200* 04/02/26 VBC - CREATED.                                                 
001300*                                                                         
001400 01  RC-CUSTOMER-RECORD.                                                  
001500     03  CUST-ID           PIC 9(05).                                     
001600     03  CUST-NAME         PIC X(20).                                     
001700     03  CUST-SECTOR       PIC X(15).                                     
001800*                          MFG,RETAIL,SVCS,TECH,LOGISTICS,UNKNOWN         
001900     03  CUST-COUNTRY      PIC X(02).                                     
002000*                          PL, TR, DE, FR, NL OR SPACES                   
