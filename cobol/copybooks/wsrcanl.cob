000100*******************************************                               
000200*                                         *                               
000300* RECORD DEFINITION FOR THE ENRICHED     *                                
000400*   ANALYSIS FILE - OUTPUT OF RC010,     *                                
000500*   INPUT TO RC020.  ONE PER SURVIVING   *                                
000600*   TRANSACTION, WRITTEN IN THE ORDER    *                                
000700*   TRANSACTIONS WERE READ.              *                                
000800*******************************************                               
000900* FILE SIZE 112 BYTES - 108 OF LIVE DATA                                  
001000* PADDED TO A ROUND 112 WITH FILLER FOR                                   
001100* GROWTH (SAME HABIT AS OTHER ACAS                                        
001200* ANALYSIS FILES - SEE FILE15 REMARKS).                                   
001300*                                                                         
001400* 04/02/26 VBC - CREATED.                                                 
001500*                                                                         
001600 01  RC-ANALYSIS-RECORD.                                                  
001700     03  ANL-TXN-ID        PIC 9(07).                                     
001800     03  ANL-CUST-ID       PIC 9(05).                                     
001900     03  ANL-CUST-NAME     PIC X(20).                                     
002000*                          "UNKNOWN" WHEN NO CUSTOMER MATCH               
002100     03  ANL-SECTOR        PIC X(15).                                     
002200*                          "UNKNOWN" WHEN NO CUSTOMER MATCH               
002300     03  ANL-COUNTRY       PIC X(02).                                     
002400     03  ANL-TXN-TYPE      PIC X(08).                                     
002500     03  ANL-CURRENCY      PIC X(03).                                     
002600     03  ANL-AMOUNT        PIC 9(09)V99.                                  
002700     03  ANL-TXN-DATE      PIC 9(08).                                     
002800     03  ANL-TXN-DATE-GRP  REDEFINES ANL-TXN-DATE.                        
002900         05  ANL-TXN-YY    PIC 9(04).                                     
003000         05  ANL-TXN-MM    PIC 9(02).                                     
003100         05  ANL-TXN-DD    PIC 9(02).                                     
003200*                          USED BY RC020 AA060 FOR THE                    
003300*                          YYYY-MM MONTHLY-TREND KEY.                     
003400     03  ANL-DUE-DATE      PIC 9(08).                                     
003500     03  ANL-PAY-DATE      PIC 9(08).                                     
003600*                          ZEROS WHEN UNPAID                              
003700     03  ANL-IS-PAID       PIC X(01).                                     
003800*                          'Y' OR 'N'                                     
003900     03  ANL-DELAY-DAYS    PIC S9(05)  SIGN LEADING SEPARATE.             
004000     03  ANL-DELAY-DAYS-X  REDEFINES ANL-DELAY-DAYS                       
004100                            PIC X(06).                                    
004200*                          RAW BYTE VIEW FOR DUMPS - HELPED               
004300*                          TRACK DOWN A BAD SIGN NIBBLE 11/02/26.         
004400*                          MAY BE NEGATIVE (EARLY PAYMENT).               
004500*                          ZERO WHEN UNPAID.                              
004600     03  ANL-RISK-LEVEL    PIC X(06).                                     
004700*                          LOW, MEDIUM OR HIGH                            
004800     03  FILLER            PIC X(04).                                     
