000100* FD FOR TRANSACTION LEDGER                                               
000200* 04/02/26 VBC - CREATED.                                                 
000300 FD  TRANSACTION-FILE                                                     
000400     LABEL RECORDS ARE STANDARD                                           
000500     RECORD CONTAINS 50 CHARACTERS.                                       
000600     COPY "WSRCTRN.COB".                                                  
