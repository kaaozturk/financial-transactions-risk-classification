000100*****************************************************                     
000200*                                                   *                     
000300*   ENVIRONMENT DIVISION BOILERPLATE - RC MODULE   *                      
000400*        RISK CLASSIFICATION (LEDGER ADD-ON)       *                      
000500*        COMMON TO ALL RC PROGRAMS.                *                      
000600*                                                   *                     
000700*****************************************************                     
000800* COPIED INTO CONFIGURATION SECTION OF EVERY RC                           
000900* PROGRAM SO THE COMPILER OPTIONS AND THE OPERATOR                        
001000* SWITCH (UPSI-0) STAY THE SAME ACROSS THE SUITE.                         
001100*                                                                         
001200* 04/02/26 VBC - CREATED FOR RC010/RC020.                                 
001300*                                                                         
001400 CONFIGURATION SECTION.                                                   
001500 SOURCE-COMPUTER.        IBM-4341.                                        
001600 OBJECT-COMPUTER.        IBM-4341.                                        
001700 SPECIAL-NAMES.                                                           
001800     C01               IS TOP-OF-FORM                                     
001900     CLASS RC-NUMERIC-CLASS IS "0" THRU "9"                               
002000     UPSI-0 ON  STATUS IS RC-SUPPRESS-ZERO-BLOCKS                         
002100            OFF STATUS IS RC-PRINT-ZERO-BLOCKS.                           
002200*                                                                         
002300* UPSI-0 ON  = SUMMARY BLOCKS WITH A ZERO COUNT ARE STILL                 
002400*              HEADED BUT SHOW "NONE" (OPERATOR WANTS A                   
002500*              COMPLETE AUDIT TRAIL).                                     
002600* UPSI-0 OFF = ZERO-COUNT BLOCKS ARE PRINTED AS NORMAL,                   
002700*              HEADING PLUS (POSSIBLY EMPTY) DETAIL - THE                 
002800*              SHOP DEFAULT.                                              
