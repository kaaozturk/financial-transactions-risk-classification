000100* SELECT FOR ANALYSIS FILE - OUTPUT OF RC010, INPUT TO RC020              
000200* 04/02/26 VBC - CREATED.                                                 
000300     SELECT  ANALYSIS-FILE  ASSIGN TO  RCANAL                             
000400             ORGANIZATION   IS SEQUENTIAL                                 
000500             FILE STATUS    IS RCANAL-STATUS.                             
